****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF INVENTORY OUTPUT FILE                         *
000030      *================================================================*
000040      *   FLIP-CYCLE INVENTORY RECORD - WRITTEN ONCE PER ITEM BOUGHT   *
000050      *   DURING THE PURCHASE-EXECUTION STEP OF THE CYCLE               *
000060      *------------------------------------------------------------------
000070      *   MAINT LOG                                                     *
000080      *   05/10/1995  RCH  ORIGINAL INVENTORY LAYOUT              T-1143 *
000090      *   14/03/1999  RCH  Y2K - PURCHASE-DATE 4-DIGIT YEAR       T-1288 *
000100      *================================================================*
000110       01  INVN-RECORD.
000120      *
000130           05  INVN-LISTING-ID                 PIC X(20).
000140           05  INVN-TITLE                       PIC X(50).
000150           05  INVN-PRICE                       PIC 9(7)V99.
000160           05  INVN-MARKETPLACE                 PIC X(12).
000170           05  INVN-CATEGORY                    PIC X(12).
000180           05  INVN-SCRAPE-TS                   PIC X(19).
000190           05  INVN-UNDERVALUED-FLAG            PIC X.
000200           05  INVN-SCORE                       PIC 9(3)V99.
000210           05  INVN-EST-RESALE                  PIC 9(7)V99.
000220           05  INVN-PROFIT                      PIC S9(7)V99.
000230           05  INVN-PROFIT-MARGIN-PCT           PIC S9(5)V99.
000240           05  INVN-REASONING                   PIC X(120).
000250      *
000260      *    TIMESTAMP THE PURCHASE WAS EXECUTED
000270           05  INVN-PURCHASE-DATE               PIC X(19).
000280      *
000290      *    ALWAYS 'PURCHASED' - THIS SHOP NEVER DELETES INVENTORY ROWS
000300           05  INVN-STATUS                      PIC X(10).
000310               88  INVN-STAT-PURCHASED              VALUE 'PURCHASED'.
000320      *
000330           05  FILLER                           PIC X(10).
****** **************************** Bottom of Data ***************************
