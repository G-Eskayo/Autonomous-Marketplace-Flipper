****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF SORT WORK FILE                                *
000030      *================================================================*
000040      *   FLIP-CYCLE SORT-WORK RECORD - CARRIES A LISTING PLUS ITS      *
000050      *   SCORE OUT OF THE VALUATION PASS AND BACK IN SCORE-DESCENDING  *
000060      *   ORDER FOR THE PURCHASE-DECISION WALK.  SCORE IS DUPLICATED    *
000070      *   AS SRTW-SORT-KEY SO THE SORT VERB HAS A SIMPLE, SEPARATE KEY  *
000080      *   FIELD - THE HABIT USED WHENEVER THIS SHOP SORTS A WORK FILE   *
000090      *------------------------------------------------------------------
000100      *   MAINT LOG                                                     *
000110      *   03/10/1995  RCH  ORIGINAL SORT-WORK LAYOUT              T-1142 *
000120      *   17/03/1999  RCH  Y2K - CARRIED TIMESTAMPS UNCHANGED     T-1288 *
000130      *================================================================*
000140       01  SRTW-RECORD.
000150      *
000160      *    SORT KEY - COPY OF EVAL-SCORE, DESCENDING ORDER
000170           05  SRTW-SORT-KEY                   PIC 9(3)V99.
000180      *
000190      *    THE LISTING FIELDS CARRIED THROUGH THE SORT
000200           05  SRTW-LISTING.
000210               10  SRTW-LISTING-ID              PIC X(20).
000220               10  SRTW-LISTING-TITLE           PIC X(50).
000230               10  SRTW-LISTING-PRICE           PIC 9(7)V99.
000240               10  SRTW-LISTING-MARKETPLACE     PIC X(12).
000250               10  SRTW-LISTING-CATEGORY        PIC X(12).
000260               10  SRTW-LISTING-SCRAPE-TS       PIC X(19).
000270      *
000280      *    THE EVALUATION FIELDS CARRIED THROUGH THE SORT
000290           05  SRTW-EVAL.
000300               10  SRTW-UNDERVALUED-FLAG        PIC X.
000310               10  SRTW-SCORE                   PIC 9(3)V99.
000320               10  SRTW-EST-RESALE              PIC 9(7)V99.
000330               10  SRTW-PROFIT                  PIC S9(7)V99.
000340               10  SRTW-PROFIT-MARGIN-PCT       PIC S9(5)V99.
000350               10  SRTW-REASONING               PIC X(120).
000360      *
000370           05  FILLER                           PIC X(06).
****** **************************** Bottom of Data ***************************
