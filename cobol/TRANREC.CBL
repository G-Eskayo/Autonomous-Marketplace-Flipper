****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF TRANSACTION OUTPUT FILE                       *
000030      *================================================================*
000040      *   FLIP-CYCLE TRANSACTION RECORD - ONE PER PURCHASE POSTED      *
000050      *   AGAINST THE RUNNING BUDGET DURING PURCHASE EXECUTION          *
000060      *------------------------------------------------------------------
000070      *   MAINT LOG                                                     *
000080      *   05/10/1995  RCH  ORIGINAL TRANSACTION LAYOUT            T-1143 *
000090      *   09/02/1998  RCH  TXN-ID WIDENED TO CARRY TS SUFFIX      T-1204 *
000100      *================================================================*
000110       01  TRAN-RECORD.
000120      *
000130      *    "BUY_" PLUS THE LISTING ID, PLUS A TIMESTAMP SUFFIX
000140           05  TRAN-TXN-ID                      PIC X(30).
000150      *
000160      *    ALWAYS 'PURCHASE' FOR THIS BATCH - NO SALE TXN TYPE YET
000170           05  TRAN-TXN-TYPE                    PIC X(10).
000180               88  TRAN-TYPE-PURCHASE               VALUE 'PURCHASE'.
000190      *
000200           05  TRAN-ITEM-ID                     PIC X(20).
000210           05  TRAN-AMOUNT                       PIC 9(7)V99.
000220           05  TRAN-TXN-TS                       PIC X(19).
000230      *
000240           05  FILLER                           PIC X(41).
****** **************************** Bottom of Data ***************************
