****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF RESALE OUTPUT FILE                            *
000030      *================================================================*
000040      *   FLIP-CYCLE RESALE-LISTING RECORD - ONE PER ITEM RELISTED     *
000050      *   AFTER PURCHASE, AT ITS ESTIMATED OR MARKED-UP PRICE           *
000060      *------------------------------------------------------------------
000070      *   MAINT LOG                                                     *
000080      *   06/10/1995  RCH  ORIGINAL RESALE LAYOUT                 T-1144 *
000090      *   14/03/1999  RCH  Y2K - LISTED-DATE 4-DIGIT YEAR         T-1288 *
000100      *================================================================*
000110       01  RSLE-RECORD.
000120      *
000130      *    "RESALE_" PLUS THE ORIGINAL LISTING ID
000140           05  RSLE-LISTING-ID                  PIC X(20).
000150           05  RSLE-TITLE                        PIC X(50).
000160           05  RSLE-PRICE                        PIC 9(7)V99.
000170           05  RSLE-MARKETPLACE                  PIC X(12).
000180           05  RSLE-CATEGORY                     PIC X(12).
000190           05  RSLE-SCRAPE-TS                    PIC X(19).
000200           05  RSLE-UNDERVALUED-FLAG             PIC X.
000210           05  RSLE-SCORE                        PIC 9(3)V99.
000220           05  RSLE-EST-RESALE                   PIC 9(7)V99.
000230           05  RSLE-PROFIT                       PIC S9(7)V99.
000240           05  RSLE-PROFIT-MARGIN-PCT            PIC S9(5)V99.
000250           05  RSLE-REASONING                    PIC X(120).
000260      *
000270      *    THE PRICE THE ITEM GOES BACK ON THE MARKET AT
000280           05  RSLE-RESALE-PRICE                 PIC 9(7)V99.
000290      *
000300      *    TIMESTAMP THE ITEM WAS RELISTED
000310           05  RSLE-LISTED-DATE                  PIC X(19).
000320      *
000330      *    ALWAYS 'LISTED' - THIS BATCH DOES NOT TRACK SALE OF RESALES
000340           05  RSLE-STATUS                        PIC X(10).
000350               88  RSLE-STAT-LISTED                   VALUE 'LISTED'.
000360      *
000370           05  FILLER                            PIC X(01).
****** **************************** Bottom of Data ***************************
