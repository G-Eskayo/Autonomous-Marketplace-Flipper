****** ***************************** Top of Data *****************************
000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    FLIPCYC.
000030 AUTHOR.        RCH.
000040 INSTALLATION.  IBM-BCP.
000050 DATE-WRITTEN.  12/09/1995.
000060 DATE-COMPILED.
000070 SECURITY.      NONE.
000080*================================================================*
000090*        FLIP-CYCLE VALUATION AND PURCHASE BATCH DRIVER          *
000100*================================================================*
000110*   READS THE DAY'S SCRAPED MARKETPLACE LISTINGS, SCORES EACH   *
000120*   ONE AGAINST THE HISTORICAL PRODUCT PRICE TABLE (HISTTAB),   *
000130*   SORTS THE RESULT SCORE-DESCENDING, WALKS THE SORTED FILE    *
000140*   AGAINST THE RUNNING PURCHASE BUDGET, POSTS INVENTORY AND    *
000150*   TRANSACTION RECORDS FOR EVERYTHING BOUGHT, RELISTS EVERY    *
000160*   ITEM BOUGHT AT ITS ESTIMATED RESALE PRICE, AND PRINTS THE   *
000170*   OPPORTUNITY REPORT.  ONE RUN = ONE FLIP CYCLE.               *
000180*------------------------------------------------------------------
000190*   MAINT LOG                                                     *
000200*   12/09/1995  RCH  ORIGINAL FLIP-CYCLE BATCH DRIVER WRITTEN  T-1140*
000210*   20/09/1995  RCH  ADDED HISTORICAL PRICE TABLE MATCH LOGIC  T-1141*
000220*   03/10/1995  RCH  ADDED SORT STEP FOR SCORE-DESCENDING SEQ  T-1142*
000230*   05/10/1995  RCH  ADDED INVENTORY AND TRANSACTION WRITES    T-1143*
000240*   06/10/1995  RCH  ADDED RESALE RELISTING STEP               T-1144*
000250*   02/11/1995  RCH  ADDED TOP-5 OPPORTUNITY REPORT SECTION    T-1150*
000260*   15/01/1996  LMV  FIXED SCARCITY SCORE CAP AT 100           T-1161*
000270*   22/04/1996  RCH  ADDED SKIP-BUDGET WARNING LINES TO RPT    T-1177*
000280*   09/02/1997  RCH  WIDENED TXN-ID TO CARRY TIMESTAMP SUFFIX  T-1204*
000290*   14/08/1997  LMV  CORRECTED MSRP SCORE ZERO-DIVIDE GUARD    T-1219*
000300*   08/11/1997  RCH  ADDED PROFIT-MARGIN-PCT TO REPORT LINES   T-1177*
000310*   01/03/1998  RCH  Y2K IMPACT REVIEW STARTED FOR THIS PGM    T-1240*
000320*   14/09/1998  RCH  Y2K - CENTURY WINDOW ON RUN TIMESTAMP     T-1250*
000330*   11/01/1999  LMV  Y2K - CONFIRMED HISTORICAL TABLE UNAFFECT T-1251*
000340*   30/06/1999  RCH  Y2K SIGN-OFF FOR THIS PROGRAM             T-1260*
000350*   18/02/2000  LMV  ADDED DUPLICATE-LISTING-ID CHECK          T-1300*
000360*   11/07/2001  LMV  ADDED PRICE-X REDEFINES AND CLASS-COND    T-1391*
000370*   22/06/2001  LMV  REASONING FIELD WIDENED TO X(120)         T-1391*
000380*   19/03/2002  RCH  RAISED DECISION TABLE TO 500 ENTRIES      T-1410*
000385*   02/08/2002  LMV  TOP5/DECISION LINES WERE SHORT MARGIN%,   T-1420*
000386*                    MARKETPLACE, PROFIT $ - WIDENED BOTH      T-1420*
000387*                    LINES AND TITLE COLUMNS TO X(50)          T-1420*
000390*================================================================*
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS TOP-OF-PAGE.
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510     SELECT LISTINGS-IN      ASSIGN TO LISTIN
000520            FILE STATUS IS FS-LISTINGS.
000530     SELECT SORT-WORK-FILE   ASSIGN TO SORTWK1.
000540     SELECT INVENTORY-OUT    ASSIGN TO INVNOUT
000550            FILE STATUS IS FS-INVENTORY.
000560     SELECT TRANSACTIONS-OUT ASSIGN TO TRANOUT
000570            FILE STATUS IS FS-TRANSACT.
000580     SELECT RESALE-OUT       ASSIGN TO RSLEOUT
000590            FILE STATUS IS FS-RESALE.
000600     SELECT REPORT-OUT       ASSIGN TO RPTOUT
000610            FILE STATUS IS FS-REPORT.
000620 DATA DIVISION.
000630 FILE SECTION.
000640 FD  LISTINGS-IN
000650     LABEL RECORDS ARE STANDARD
000660     RECORD CONTAINS 124 CHARACTERS.
000670 01  LISTING-REC-IN                   PIC X(124).
000680 SD  SORT-WORK-FILE.
000690     COPY SRTWREC.
000700 FD  INVENTORY-OUT
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 312 CHARACTERS.
000730 01  INVENTORY-REC-OUT                PIC X(312).
000740 FD  TRANSACTIONS-OUT
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 129 CHARACTERS.
000770 01  TRANSACTION-REC-OUT              PIC X(129).
000780 FD  RESALE-OUT
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 312 CHARACTERS.
000810 01  RESALE-REC-OUT                   PIC X(312).
000820 FD  REPORT-OUT
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 132 CHARACTERS.
000850 01  REPORT-REC-OUT                   PIC X(132).
000860 WORKING-STORAGE SECTION.
000870*----------------------------------------------------------------*
000880*    SHARED RECORD LAYOUTS - SEE INDIVIDUAL COPYBOOKS            *
000890*----------------------------------------------------------------*
000900     COPY LSTGREC.
000910     COPY HISTTAB.
000920     COPY EVALREC.
000930     COPY INVNREC.
000940     COPY TRANREC.
000950     COPY RSLEREC.
000960*----------------------------------------------------------------*
000970*    FILE STATUS CODES                                          *
000980*----------------------------------------------------------------*
000990 01  FILE-STATUS-CODES.
001000     05  FS-LISTINGS                 PIC X(02).
001010         88  LISTINGS-OK                 VALUE '00'.
001020     05  FS-INVENTORY                PIC X(02).
001030         88  INVENTORY-OK                VALUE '00'.
001040     05  FS-TRANSACT                 PIC X(02).
001050         88  TRANSACT-OK                 VALUE '00'.
001060     05  FS-RESALE                   PIC X(02).
001070         88  RESALE-OK                   VALUE '00'.
001080     05  FS-REPORT                   PIC X(02).
001090         88  REPORT-OK                   VALUE '00'.
001100*----------------------------------------------------------------*
001110*    PROGRAM SWITCHES                                            *
001120*----------------------------------------------------------------*
001130 01  SW-SWITCHES.
001140     05  SW-LISTINGS-EOF              PIC X   VALUE 'N'.
001150         88  LISTINGS-EOF                 VALUE 'Y'.
001160         88  LISTINGS-NOT-EOF             VALUE 'N'.
001170     05  SW-SORT-EOF                  PIC X   VALUE 'N'.
001180         88  SORT-EOF                     VALUE 'Y'.
001190     05  SW-HIST-KEY-FOUND            PIC X   VALUE 'N'.
001200         88  HIST-KEY-FOUND               VALUE 'Y'.
001210     05  SW-DUPLICATE                 PIC X   VALUE 'N'.
001220         88  DUPLICATE-FOUND              VALUE 'Y'.
001225*----------------------------------------------------------------*
001226*    STANDALONE SCALARS - 77-LEVEL PER SHOP HABIT                *
001227*----------------------------------------------------------------*
001228 77  SW-PRICE-INVALID             PIC X   VALUE 'N'.
001229     88  PRICE-INVALID                VALUE 'Y'.
001230 77  WS-PAGE-NO                   PIC S9(4) COMP  VALUE ZERO.
001231 77  WS-RUN-TS                    PIC X(19).
001250*----------------------------------------------------------------*
001260*    COUNTERS AND SUBSCRIPTS - ALL BINARY                        *
001270*----------------------------------------------------------------*
001280 01  WS-CONTADORES                        COMP.
001290     05  WS-LISTINGS-SCANNED          PIC S9(7)      VALUE ZERO.
001300     05  WS-ITEMS-PURCHASED           PIC S9(5)      VALUE ZERO.
001310     05  WS-ITEMS-LISTED              PIC S9(5)      VALUE ZERO.
001320     05  WS-DECISION-COUNT            PIC S9(5)      VALUE ZERO.
001330     05  WS-TOP5-COUNT                PIC S9(2)      VALUE ZERO.
001340     05  WS-SKIP-COUNT                PIC S9(4)      VALUE ZERO.
001350     05  WS-SORT-RANK                 PIC S9(7)      VALUE ZERO.
001360     05  WS-NUM-LINES                 PIC S9(4)      VALUE 99.
001380     05  WS-PRICE-POS                 PIC S9(2)      VALUE ZERO.
001390     05  WS-KW-IDX                    PIC S9(2)      VALUE ZERO.
001400     05  WS-HIST-KEY-LEN              PIC S9(2)      VALUE ZERO.
001410     05  WS-SUBSTR-COUNT              PIC S9(4)      VALUE ZERO.
001420*----------------------------------------------------------------*
001430*    SCORING WORK FIELDS                                        *
001440*----------------------------------------------------------------*
001450 01  WS-CALC-VARS.
001460     05  WS-HISTORICAL-SCORE          PIC S9(3)V99   COMP-3.
001470     05  WS-MSRP-SCORE                PIC S9(3)V99   COMP-3.
001480     05  WS-SCARCITY-SCORE            PIC S9(3)V99   COMP-3.
001490     05  WS-RATIO-SCORE               PIC S9(3)V99   COMP-3.
001500     05  WS-HIST-DISCOUNT             PIC S9(3)V9(4) COMP-3.
001510     05  WS-MSRP-DISCOUNT             PIC S9(3)V9(4) COMP-3.
001520     05  WS-PRICE-RATIO               PIC S9(3)V9(4) COMP-3.
001530     05  WS-RESALE-PRICE              PIC S9(7)V99   COMP-3.
001540     05  WS-MARKUP-PCT                PIC S9(3)V9    COMP-3.
001550*----------------------------------------------------------------*
001560*    BUDGET AND STATISTICS ACCUMULATORS                          *
001570*----------------------------------------------------------------*
001580 01  WS-BUDGET-VARS.
001590     05  WS-BUDGET-REMAINING          PIC S9(7)V99   COMP-3
001600                                          VALUE 5000.00.
001610     05  WS-TOTAL-INVESTED            PIC S9(7)V99   COMP-3
001620                                          VALUE ZERO.
001630     05  WS-POTENTIAL-REVENUE         PIC S9(7)V99   COMP-3
001640                                          VALUE ZERO.
001650     05  WS-EXPECTED-PROFIT           PIC S9(7)V99   COMP-3
001660                                          VALUE ZERO.
001670     05  WS-EXPECTED-ROI              PIC S9(5)V9    COMP-3
001680                                          VALUE ZERO.
001690*----------------------------------------------------------------*
001700*    EDIT AND STRING-BUILD WORK FIELDS                          *
001710*----------------------------------------------------------------*
001720 01  WS-EDIT-VARS.
001730     05  WS-MARGIN-ED                 PIC ZZ9.
001740     05  WS-REASON-PTR                PIC S9(3)      COMP
001750                                          VALUE 1.
001760*----------------------------------------------------------------*
001770*    RUN DATE/TIME - Y2K CENTURY WINDOW BUILT AT OPEN TIME       *
001780*----------------------------------------------------------------*
001790 01  WS-ACCEPT-DATE.
001800     05  WS-ACC-YY                    PIC 99.
001810     05  WS-ACC-MM                    PIC 99.
001820     05  WS-ACC-DD                    PIC 99.
001830 01  WS-ACCEPT-TIME.
001840     05  WS-ACC-HH                    PIC 99.
001850     05  WS-ACC-MIN                   PIC 99.
001860     05  WS-ACC-SS                    PIC 99.
001870     05  WS-ACC-HS                    PIC 99.
001880 01  WS-FULL-YEAR                     PIC 9(4).
001900*----------------------------------------------------------------*
001910*    SCARCITY KEYWORD TABLE - "LIMITED/RARE/DISCONTINUED/        *
001920*    COLLECTORS" ADD 20 PTS EACH, SEE 250-SCORE-SCARCITY         *
001930*----------------------------------------------------------------*
001940 01  WS-SCARCITY-KW-VALUES.
001950     05  FILLER   PIC X(12)  VALUE 'limited     '.
001960     05  FILLER   PIC X(12)  VALUE 'rare        '.
001970     05  FILLER   PIC X(12)  VALUE 'discontinued'.
001980     05  FILLER   PIC X(12)  VALUE 'collectors  '.
001990 01  WS-SCARCITY-KW-TABLE REDEFINES WS-SCARCITY-KW-VALUES.
002000     05  WS-SCARCITY-KW    OCCURS 4 TIMES
002010                           INDEXED BY SCAR-IDX
002020                           PIC X(12).
002030*----------------------------------------------------------------*
002040*    DEMAND KEYWORD TABLE - "PRO/MAX/ULTRA/PREMIUM" ADD 10 PTS   *
002050*    EACH, SEE 250-SCORE-SCARCITY                                *
002060*----------------------------------------------------------------*
002070 01  WS-DEMAND-KW-VALUES.
002080     05  FILLER   PIC X(12)  VALUE 'pro         '.
002090     05  FILLER   PIC X(12)  VALUE 'max         '.
002100     05  FILLER   PIC X(12)  VALUE 'ultra       '.
002110     05  FILLER   PIC X(12)  VALUE 'premium     '.
002120 01  WS-DEMAND-KW-TABLE REDEFINES WS-DEMAND-KW-VALUES.
002130     05  WS-DEMAND-KW      OCCURS 4 TIMES
002140                           INDEXED BY DMND-IDX
002150                           PIC X(12).
002160*----------------------------------------------------------------*
002170*    DECISION TABLE - HOLDS EVERY LISTING MARKED FOR PURCHASE    *
002180*    UNTIL THE PURCHASE-EXECUTION AND RELIST STEPS RUN           *
002190*----------------------------------------------------------------*
002200 01  WS-DECISION-TABLE.
002210     05  WS-DECISION-ENTRY OCCURS 500 TIMES
002220                           INDEXED BY DEC-IDX.
002230         10  DEC-LISTING-ID            PIC X(20).
002240         10  DEC-TITLE                 PIC X(50).
002250         10  DEC-PRICE                 PIC 9(7)V99.
002260         10  DEC-MARKETPLACE           PIC X(12).
002270         10  DEC-CATEGORY              PIC X(12).
002280         10  DEC-SCRAPE-TS             PIC X(19).
002290         10  DEC-SCORE                 PIC 9(3)V99.
002300         10  DEC-EST-RESALE            PIC 9(7)V99.
002310         10  DEC-PROFIT                PIC S9(7)V99.
002320         10  DEC-PROFIT-MARGIN-PCT     PIC S9(5)V99.
002330         10  DEC-REASONING             PIC X(120).
002340*        REMAINING BUDGET IMMEDIATELY AFTER THIS BUY IS RECORDED
002350         10  DEC-BUDGET-AFTER          PIC S9(7)V99.
002360*----------------------------------------------------------------*
002370*    TOP-5 OPPORTUNITY TABLE - CAPTURED OFF THE SORTED FILE      *
002380*----------------------------------------------------------------*
002390 01  WS-TOP5-TABLE.
002400     05  WS-TOP5-ENTRY     OCCURS 5 TIMES
002410                           INDEXED BY TOP5-IDX.
002420         10  TOP5-TITLE                PIC X(50).
002430         10  TOP5-SCORE                PIC 9(3)V99.
002440         10  TOP5-PRICE                PIC 9(7)V99.
002450         10  TOP5-EST-RESALE           PIC 9(7)V99.
002460         10  TOP5-PROFIT               PIC S9(7)V99.
002470         10  TOP5-PROFIT-MARGIN-PCT    PIC S9(5)V99.
002480         10  TOP5-MARKETPLACE          PIC X(12).
002490         10  TOP5-REASONING            PIC X(120).
002500*----------------------------------------------------------------*
002510*    SKIP-BUDGET WARNING LINES - BUILT WHEN AN UNDERVALUED       *
002520*    LISTING CANNOT BE BOUGHT BECAUSE THE BUDGET IS SHORT        *
002530*----------------------------------------------------------------*
002540 01  WS-SKIP-TABLE.
002550     05  WS-SKIP-LINE      OCCURS 200 TIMES
002560                           PIC X(80).
002570*----------------------------------------------------------------*
002580*    REPORT PRINT LINES                                          *
002590*----------------------------------------------------------------*
002600 01  RPT-HDR-BANNER.
002610     05  FILLER                    PIC X(01)  VALUE SPACE.
002620     05  FILLER                    PIC X(20)  VALUE
002630            'FLIP-CYCLE OPPORTUNITY REPORT'(1:20).
002640     05  FILLER                    PIC X(20)  VALUE SPACES.
002650     05  RPT-HDR-TS-OU             PIC X(19).
002660     05  FILLER                    PIC X(08)  VALUE SPACES.
002670     05  FILLER                    PIC X(05)  VALUE 'PAGE '.
002680     05  RPT-HDR-PAGE-OU           PIC ZZZ9.
002690     05  FILLER                    PIC X(56)  VALUE SPACES.
002700 01  RPT-SECTION-TITLE.
002710     05  FILLER                    PIC X(01)  VALUE SPACE.
002720     05  RPT-SECT-TEXT-OU          PIC X(60).
002730     05  FILLER                    PIC X(71)  VALUE SPACES.
002740 01  RPT-BLANK-LINE                PIC X(132) VALUE SPACES.
002750 01  RPT-TOP5-HDR1.
002760     05  FILLER                    PIC X(01)  VALUE SPACE.
002770     05  FILLER                    PIC X(56)  VALUE 'RANK  TITLE'.
002780     05  FILLER                    PIC X(08)  VALUE 'SCORE'.
002790     05  FILLER                    PIC X(11)  VALUE 'PRICE'.
002800     05  FILLER                    PIC X(11)  VALUE 'RESALE'.
002810     05  FILLER                    PIC X(12)  VALUE 'PROFIT'.
002815     05  FILLER                    PIC X(07)  VALUE 'MARGIN%'.
002817     05  FILLER                    PIC X(14)  VALUE 'MARKETPLACE'.
002819     05  FILLER                    PIC X(12)  VALUE SPACES.
002830 01  RPT-TOP5-DETAIL.
002840     05  FILLER                    PIC X(01)  VALUE SPACE.
002850     05  RPT-TOP5-RANK-OU          PIC Z9.
002860     05  FILLER                    PIC X(04)  VALUE SPACES.
002870*    TITLE WIDENED 30 TO 50 - REPORT WAS TRUNCATING A LONG    T-1420
002871*    TITLE ON REVIEW                                          T-1420
002872     05  RPT-TOP5-TITLE-OU         PIC X(50).
002880     05  RPT-TOP5-SCORE-OU         PIC ZZ9.99.
002890     05  FILLER                    PIC X(02)  VALUE SPACES.
002900     05  RPT-TOP5-PRICE-OU         PIC $$,$$9.99.
002910     05  FILLER                    PIC X(02)  VALUE SPACES.
002920     05  RPT-TOP5-RESALE-OU        PIC $$,$$9.99.
002930     05  FILLER                    PIC X(02)  VALUE SPACES.
002940     05  RPT-TOP5-PROFIT-OU        PIC -$,$$9.99.
002942     05  FILLER                    PIC X(02)  VALUE SPACES.
002944*    MARGIN% AND MARKETPLACE NOW PRINTED - WERE COMPUTED BUT
002946*    NEVER MOVED TO A PRINT FIELD - REVIEW FINDING          T-1420
002948     05  RPT-TOP5-MARGIN-OU        PIC -ZZ9.9.
002950     05  FILLER                    PIC X(01)  VALUE SPACE.
002952     05  RPT-TOP5-MKT-OU           PIC X(12).
002954     05  FILLER                    PIC X(02)  VALUE SPACES.
002956     05  FILLER                    PIC X(13)  VALUE SPACES.
002960 01  RPT-TOP5-REASON.
002970     05  FILLER                    PIC X(07)  VALUE SPACES.
002980     05  FILLER                    PIC X(10)  VALUE 'REASONS: '.
002990     05  RPT-TOP5-REASON-OU        PIC X(110).
003000     05  FILLER                    PIC X(05)  VALUE SPACES.
003010 01  RPT-DEC-HDR1.
003020     05  FILLER                    PIC X(01)  VALUE SPACE.
003030     05  FILLER                    PIC X(20)  VALUE 'LISTING ID'.
003032     05  FILLER                    PIC X(01)  VALUE SPACE.
003034     05  FILLER                    PIC X(50)  VALUE 'TITLE'.
003040     05  FILLER                    PIC X(11)  VALUE 'PRICE'.
003042*    PROFIT-DOLLAR COLUMN ADDED - USER WANTS THE DOLLAR AMOUNT
003044*    PRINTED, NOT JUST THE MARGIN PERCENT - REVIEW FINDING   T-1420
003046     05  FILLER                    PIC X(12)  VALUE 'PROFIT'.
003050     05  FILLER                    PIC X(08)  VALUE 'MARGIN%'.
003060     05  FILLER                    PIC X(11)  VALUE 'BUDGET REM'.
003070     05  FILLER                    PIC X(18)  VALUE SPACES.
003080 01  RPT-DEC-DETAIL.
003090     05  FILLER                    PIC X(01)  VALUE SPACE.
003100     05  RPT-DEC-ID-OU             PIC X(20).
003110     05  FILLER                    PIC X(01)  VALUE SPACE.
003112*    TITLE WIDENED 30 TO 50 - REVIEW FINDING                 T-1420
003120     05  RPT-DEC-TITLE-OU          PIC X(50).
003130     05  RPT-DEC-PRICE-OU          PIC $$,$$9.99.
003140     05  FILLER                    PIC X(02)  VALUE SPACES.
003142     05  RPT-DEC-PROFIT-OU         PIC -$,$$9.99.
003144     05  FILLER                    PIC X(02)  VALUE SPACES.
003150     05  RPT-DEC-MARGIN-OU         PIC -ZZ9.9.
003160     05  FILLER                    PIC X(02)  VALUE SPACES.
003170     05  RPT-DEC-BUDGET-OU         PIC $$,$$9.99.
003180     05  FILLER                    PIC X(21)  VALUE SPACES.
003190 01  RPT-SKIP-DETAIL.
003200     05  FILLER                    PIC X(01)  VALUE SPACE.
003210     05  RPT-SKIP-TEXT-OU          PIC X(80).
003220     05  FILLER                    PIC X(51)  VALUE SPACES.
003230 01  RPT-DEC-TOTALS.
003240     05  FILLER                    PIC X(01)  VALUE SPACE.
003250     05  FILLER                    PIC X(24)  VALUE 'ITEMS PURCHASED......  '.
003260     05  RPT-DEC-COUNT-OU          PIC ZZZZ9.
003270     05  FILLER                    PIC X(05)  VALUE SPACES.
003280     05  FILLER                    PIC X(24)  VALUE 'TOTAL INVESTED........  '.
003290     05  RPT-DEC-INVEST-OU         PIC $$,$$$,$$9.99.
003300     05  FILLER                    PIC X(58)  VALUE SPACES.
003310 01  RPT-RLS-HDR1.
003320     05  FILLER                    PIC X(01)  VALUE SPACE.
003330     05  FILLER                    PIC X(32)  VALUE 'TITLE'.
003340     05  FILLER                    PIC X(16)  VALUE 'BUY PRICE'.
003350     05  FILLER                    PIC X(16)  VALUE 'RESALE PRICE'.
003360     05  FILLER                    PIC X(14)  VALUE 'MARKUP%'.
003370     05  FILLER                    PIC X(53)  VALUE SPACES.
003380 01  RPT-RLS-DETAIL.
003390     05  FILLER                    PIC X(01)  VALUE SPACE.
003400     05  RPT-RLS-TITLE-OU          PIC X(30).
003410     05  FILLER                    PIC X(02)  VALUE SPACES.
003420     05  RPT-RLS-BUY-OU            PIC $$,$$9.99.
003430     05  FILLER                    PIC X(03)  VALUE SPACES.
003440     05  RPT-RLS-RESALE-OU         PIC $$,$$9.99.
003450     05  FILLER                    PIC X(03)  VALUE SPACES.
003460     05  RPT-RLS-MARKUP-OU         PIC ZZ9.9.
003470     05  FILLER                    PIC X(60)  VALUE SPACES.
003480 01  RPT-STAT-LINE.
003490     05  FILLER                    PIC X(01)  VALUE SPACE.
003500     05  RPT-STAT-LABEL-OU         PIC X(30).
003510     05  RPT-STAT-VALUE-OU         PIC $$,$$$,$$9.99.
003520     05  RPT-STAT-PCT-OU           PIC -ZZ9.9.
003530     05  FILLER                    PIC X(78)  VALUE SPACES.
003540 PROCEDURE DIVISION.
003550*================================================================*
003560*    000-MAINLINE  -  BATCH DRIVER CONTROL FLOW                  *
003570*================================================================*
003580 000-MAINLINE.
003590     PERFORM 100-OPEN-FILES THRU 100-EXIT.
003600     IF LISTINGS-EOF
003610         DISPLAY 'FLIPCYC: NO LISTINGS TO PROCESS THIS CYCLE'
003620     ELSE
003630         SORT SORT-WORK-FILE
003640             ON DESCENDING KEY SRTW-SORT-KEY
003650             INPUT PROCEDURE 200-EVALUATE-LISTINGS THRU 200-EXIT
003660             OUTPUT PROCEDURE 400-PURCHASE-DECISIONS THRU 400-EXIT
003670         IF WS-DECISION-COUNT = ZERO
003680             DISPLAY 'FLIPCYC: NO LISTINGS CLEARED FOR PURCHASE'
003690         ELSE
003700             PERFORM 500-EXECUTE-PURCHASES THRU 500-EXIT
003710             PERFORM 600-RELIST-ITEMS THRU 600-EXIT
003720         END-IF
003730         PERFORM 700-PRINT-TOP5 THRU 700-EXIT
003740         PERFORM 710-PRINT-DECISIONS THRU 710-EXIT
003750         PERFORM 720-PRINT-RELIST THRU 720-EXIT
003760         PERFORM 730-PRINT-STATISTICS THRU 730-EXIT
003770     END-IF.
003780     PERFORM 900-TERMINATE THRU 900-EXIT.
003790     GOBACK.
003800*================================================================*
003810*    100 SERIES - OPEN FILES AND ESTABLISH RUN TIMESTAMP         *
003820*================================================================*
003830 100-OPEN-FILES.
003840     PERFORM 110-GET-RUN-TIMESTAMP THRU 110-EXIT.
003850     OPEN INPUT LISTINGS-IN.
003860     IF NOT LISTINGS-OK
003870         DISPLAY 'FLIPCYC: LISTINGS-IN OPEN FAILED ' FS-LISTINGS
003880         GO TO 950-ERROR
003890     END-IF.
003900     OPEN OUTPUT INVENTORY-OUT.
003910     IF NOT INVENTORY-OK
003920         DISPLAY 'FLIPCYC: INVENTORY-OUT OPEN FAILED ' FS-INVENTORY
003930         GO TO 950-ERROR
003940     END-IF.
003950     OPEN OUTPUT TRANSACTIONS-OUT.
003960     IF NOT TRANSACT-OK
003970         DISPLAY 'FLIPCYC: TRANSACTIONS-OUT OPEN FAILED ' FS-TRANSACT
003980         GO TO 950-ERROR
003990     END-IF.
004000     OPEN OUTPUT RESALE-OUT.
004010     IF NOT RESALE-OK
004020         DISPLAY 'FLIPCYC: RESALE-OUT OPEN FAILED ' FS-RESALE
004030         GO TO 950-ERROR
004040     END-IF.
004050     OPEN OUTPUT REPORT-OUT.
004060     IF NOT REPORT-OK
004070         DISPLAY 'FLIPCYC: REPORT-OUT OPEN FAILED ' FS-REPORT
004080         GO TO 950-ERROR
004090     END-IF.
004100     PERFORM 205-READ-LISTING THRU 205-EXIT.
004110 100-EXIT.
004120     EXIT.
004130 110-GET-RUN-TIMESTAMP.
004140*    Y2K - CENTURY WINDOW ADDED 14/09/1998, SIGNED OFF 30/06/1999    T-1250
004150     ACCEPT WS-ACCEPT-DATE FROM DATE.
004160     ACCEPT WS-ACCEPT-TIME FROM TIME.
004170     PERFORM 115-WINDOW-CENTURY THRU 115-EXIT.
004180     STRING WS-FULL-YEAR      DELIMITED BY SIZE
004190            '-'               DELIMITED BY SIZE
004200            WS-ACC-MM         DELIMITED BY SIZE
004210            '-'               DELIMITED BY SIZE
004220            WS-ACC-DD         DELIMITED BY SIZE
004230            'T'               DELIMITED BY SIZE
004240            WS-ACC-HH         DELIMITED BY SIZE
004250            ':'               DELIMITED BY SIZE
004260            WS-ACC-MIN        DELIMITED BY SIZE
004270            ':'               DELIMITED BY SIZE
004280            WS-ACC-SS         DELIMITED BY SIZE
004290       INTO WS-RUN-TS.
004300 110-EXIT.
004310     EXIT.
004320 115-WINDOW-CENTURY.
004330     IF WS-ACC-YY < 50
004340         COMPUTE WS-FULL-YEAR = 2000 + WS-ACC-YY
004350     ELSE
004360         COMPUTE WS-FULL-YEAR = 1900 + WS-ACC-YY
004370     END-IF.
004380 115-EXIT.
004390     EXIT.
004400*================================================================*
004410*    200 SERIES - INPUT PROCEDURE: SCORE EVERY LISTING           *
004420*================================================================*
004430 200-EVALUATE-LISTINGS.
004440     PERFORM 210-SCORE-LISTING THRU 210-EXIT
004450         UNTIL LISTINGS-EOF.
004460 200-EXIT.
004470     EXIT.
004480 205-READ-LISTING.
004490     READ LISTINGS-IN
004500         AT END
004510             SET LISTINGS-EOF TO TRUE
004520         NOT AT END
004530             MOVE LISTING-REC-IN TO LISTING-RECORD-WS
004540             ADD 1 TO WS-LISTINGS-SCANNED
004550     END-READ.
004560 205-EXIT.
004570     EXIT.
004580 210-SCORE-LISTING.
004590     PERFORM 206-EDIT-PRICE THRU 206-EXIT.
004600     IF LISTING-PRICE NOT GREATER THAN ZERO
004610         MOVE 'N' TO EVAL-UNDERVALUED-FLAG
004620         MOVE 'Invalid price' TO EVAL-REASONING
004630         GO TO 210-NO-VALUE
004640     END-IF.
004650     PERFORM 220-MATCH-HISTORY THRU 220-EXIT.
004660     IF NOT HIST-KEY-FOUND
004670         MOVE 'N' TO EVAL-UNDERVALUED-FLAG
004680         MOVE 'No historical data available' TO EVAL-REASONING
004690         GO TO 210-NO-VALUE
004700     END-IF.
004710     PERFORM 230-SCORE-HISTORICAL THRU 230-EXIT.
004720     PERFORM 240-SCORE-MSRP THRU 240-EXIT.
004730     PERFORM 250-SCORE-SCARCITY THRU 250-EXIT.
004740     PERFORM 260-SCORE-RATIO THRU 260-EXIT.
004750     PERFORM 265-WEIGHT-TOTAL THRU 265-EXIT.
004760     PERFORM 270-RESALE-PROFIT THRU 270-EXIT.
004770     PERFORM 280-SET-UNDERVALUED THRU 280-EXIT.
004780     PERFORM 285-BUILD-REASONING THRU 285-EXIT.
004790     GO TO 210-RELEASE.
004800 210-NO-VALUE.
004810     MOVE ZERO TO EVAL-SCORE EVAL-EST-RESALE
004820                  EVAL-PROFIT EVAL-PROFIT-MARGIN-PCT.
004830 210-RELEASE.
004840     PERFORM 290-RELEASE-SORT-RECORD THRU 290-EXIT.
004850     PERFORM 205-READ-LISTING THRU 205-EXIT.
004860 210-EXIT.
004870     EXIT.
004880*    PRICE-X REDEFINES EDIT ADDED 11/07/2001 - GUARDS AGAINST      T-1391
004890*    A LISTING RECORD WHOSE PRICE FIELD ARRIVED NON-NUMERIC
004900 206-EDIT-PRICE.
004910     MOVE 'N' TO SW-PRICE-INVALID.
004920     PERFORM 208-CHECK-PRICE-DIGIT THRU 208-EXIT
004930         VARYING WS-PRICE-POS FROM 1 BY 1
004940         UNTIL WS-PRICE-POS > 9 OR PRICE-INVALID.
004950     IF PRICE-INVALID
004960         MOVE ZERO TO LISTING-PRICE
004970     END-IF.
004980 206-EXIT.
004990     EXIT.
005000 208-CHECK-PRICE-DIGIT.
005010     IF LISTING-PRICE-X(WS-PRICE-POS:1) NOT NUMERIC
005020         MOVE 'Y' TO SW-PRICE-INVALID
005030     END-IF.
005040 208-EXIT.
005050     EXIT.
005060*================================================================*
005070*    220 SERIES - MATCH LISTING TITLE AGAINST HISTORICAL TABLE   *
005080*================================================================*
005090 220-MATCH-HISTORY.
005100     MOVE 'N' TO SW-HIST-KEY-FOUND.
005110     PERFORM 222-TEST-ONE-KEY THRU 222-EXIT
005120         VARYING HIST-IDX FROM 1 BY 1
005130         UNTIL HIST-IDX > 12 OR HIST-KEY-FOUND.
005140 220-EXIT.
005150     EXIT.
005160 222-TEST-ONE-KEY.
005170     PERFORM 224-TRIM-KEY-LEN THRU 224-EXIT.
005180     IF WS-HIST-KEY-LEN GREATER THAN ZERO
005190         MOVE ZERO TO WS-SUBSTR-COUNT
005200         INSPECT LISTING-TITLE TALLYING WS-SUBSTR-COUNT
005210             FOR ALL HIST-PRODUCT-KEY(HIST-IDX)
005220                        (1:WS-HIST-KEY-LEN)
005230         IF WS-SUBSTR-COUNT GREATER THAN ZERO
005240             SET HIST-KEY-FOUND TO TRUE
005250         END-IF
005260     END-IF.
005270 222-EXIT.
005280     EXIT.
005290 224-TRIM-KEY-LEN.
005300     MOVE 12 TO WS-HIST-KEY-LEN.
005310     PERFORM 226-BACK-UP-ONE THRU 226-EXIT
005320         UNTIL WS-HIST-KEY-LEN = ZERO
005330            OR HIST-PRODUCT-KEY(HIST-IDX)(WS-HIST-KEY-LEN:1)
005340                  NOT = SPACE.
005350 224-EXIT.
005360     EXIT.
005370 226-BACK-UP-ONE.
005380     SUBTRACT 1 FROM WS-HIST-KEY-LEN.
005390 226-EXIT.
005400     EXIT.
005410*================================================================*
005420*    230-260 SERIES - THE FOUR WEIGHTED SCORE COMPONENTS         *
005430*================================================================*
005440 230-SCORE-HISTORICAL.
005450*    HISTORICAL DISCOUNT VS AVERAGE SOLD PRICE - 40% OF THE SCORE
005460     MOVE ZERO TO WS-HISTORICAL-SCORE.
005470     IF LISTING-PRICE NOT LESS THAN HIST-AVG-PRICE(HIST-IDX)
005480         NEXT SENTENCE
005490     ELSE
005500         COMPUTE WS-HIST-DISCOUNT ROUNDED =
005510             (HIST-AVG-PRICE(HIST-IDX) - LISTING-PRICE)
005520                / HIST-AVG-PRICE(HIST-IDX)
005530         COMPUTE WS-HISTORICAL-SCORE ROUNDED =
005540             WS-HIST-DISCOUNT * 200
005550         IF WS-HISTORICAL-SCORE GREATER THAN 100
005560             MOVE 100 TO WS-HISTORICAL-SCORE
005570         END-IF
005580     END-IF.
005590 230-EXIT.
005600     EXIT.
005610 240-SCORE-MSRP.
005620*    DISCOUNT VS LIST-PRICE (MSRP) - 25% OF THE SCORE
005630*    ZERO-DIVIDE GUARD ADDED 14/08/1997                          T-1219
005640     MOVE ZERO TO WS-MSRP-SCORE.
005650     IF HIST-MSRP(HIST-IDX) NOT GREATER THAN ZERO
005660         NEXT SENTENCE
005670     ELSE
005680         IF LISTING-PRICE NOT LESS THAN HIST-MSRP(HIST-IDX)
005690             NEXT SENTENCE
005700         ELSE
005710             COMPUTE WS-MSRP-DISCOUNT ROUNDED =
005720                 (HIST-MSRP(HIST-IDX) - LISTING-PRICE)
005730                    / HIST-MSRP(HIST-IDX)
005740             COMPUTE WS-MSRP-SCORE ROUNDED =
005750                 WS-MSRP-DISCOUNT * 150
005760             IF WS-MSRP-SCORE GREATER THAN 100
005770                 MOVE 100 TO WS-MSRP-SCORE
005780             END-IF
005790         END-IF
005800     END-IF.
005810 240-EXIT.
005820     EXIT.
005830*    SCARCITY SCORE CAP FIX 15/01/1996                           T-1161
005840 250-SCORE-SCARCITY.
005850     MOVE 50 TO WS-SCARCITY-SCORE.
005860     PERFORM 252-CHECK-SCARCITY-KW THRU 252-EXIT
005870         VARYING SCAR-IDX FROM 1 BY 1 UNTIL SCAR-IDX > 4.
005880     PERFORM 254-CHECK-DEMAND-KW THRU 254-EXIT
005890         VARYING DMND-IDX FROM 1 BY 1 UNTIL DMND-IDX > 4.
005900     IF WS-SCARCITY-SCORE GREATER THAN 100
005910         MOVE 100 TO WS-SCARCITY-SCORE
005920     END-IF.
005930 250-EXIT.
005940     EXIT.
005950 252-CHECK-SCARCITY-KW.
005960     PERFORM 258-TRIM-SCARCITY-LEN THRU 258-EXIT.
005970     IF WS-HIST-KEY-LEN GREATER THAN ZERO
005980         MOVE ZERO TO WS-SUBSTR-COUNT
005990         INSPECT LISTING-TITLE TALLYING WS-SUBSTR-COUNT
006000             FOR ALL WS-SCARCITY-KW(SCAR-IDX)
006010                        (1:WS-HIST-KEY-LEN)
006020         IF WS-SUBSTR-COUNT GREATER THAN ZERO
006030             ADD 20 TO WS-SCARCITY-SCORE
006040         END-IF
006050     END-IF.
006060 252-EXIT.
006070     EXIT.
006080 254-CHECK-DEMAND-KW.
006090     PERFORM 259-TRIM-DEMAND-LEN THRU 259-EXIT.
006100     IF WS-HIST-KEY-LEN GREATER THAN ZERO
006110         MOVE ZERO TO WS-SUBSTR-COUNT
006120         INSPECT LISTING-TITLE TALLYING WS-SUBSTR-COUNT
006130             FOR ALL WS-DEMAND-KW(DMND-IDX)
006140                        (1:WS-HIST-KEY-LEN)
006150         IF WS-SUBSTR-COUNT GREATER THAN ZERO
006160             ADD 10 TO WS-SCARCITY-SCORE
006170         END-IF
006180     END-IF.
006190 254-EXIT.
006200     EXIT.
006210 258-TRIM-SCARCITY-LEN.
006220     MOVE 12 TO WS-HIST-KEY-LEN.
006230     PERFORM 226-BACK-UP-ONE THRU 226-EXIT
006240         UNTIL WS-HIST-KEY-LEN = ZERO
006250            OR WS-SCARCITY-KW(SCAR-IDX)(WS-HIST-KEY-LEN:1)
006260                  NOT = SPACE.
006270 258-EXIT.
006280     EXIT.
006290 259-TRIM-DEMAND-LEN.
006300     MOVE 12 TO WS-HIST-KEY-LEN.
006310     PERFORM 226-BACK-UP-ONE THRU 226-EXIT
006320         UNTIL WS-HIST-KEY-LEN = ZERO
006330            OR WS-DEMAND-KW(DMND-IDX)(WS-HIST-KEY-LEN:1)
006340                  NOT = SPACE.
006350 259-EXIT.
006360     EXIT.
006370 260-SCORE-RATIO.
006380*    PRICE-TO-AVERAGE RATIO SCORE - 15% OF THE SCORE
006390     MOVE ZERO TO WS-RATIO-SCORE.
006400     IF HIST-AVG-PRICE(HIST-IDX) NOT GREATER THAN ZERO
006410         NEXT SENTENCE
006420     ELSE
006430         COMPUTE WS-PRICE-RATIO ROUNDED =
006440             LISTING-PRICE / HIST-AVG-PRICE(HIST-IDX)
006450         IF WS-PRICE-RATIO NOT LESS THAN 1.0
006460             NEXT SENTENCE
006470         ELSE
006480             IF WS-PRICE-RATIO NOT GREATER THAN 0.5
006490                 MOVE 100 TO WS-RATIO-SCORE
006500             ELSE
006510                 COMPUTE WS-RATIO-SCORE ROUNDED =
006520                     (1 - WS-PRICE-RATIO) * 200
006530             END-IF
006540         END-IF
006550     END-IF.
006560 260-EXIT.
006570     EXIT.
006580 265-WEIGHT-TOTAL.
006590     COMPUTE EVAL-SCORE ROUNDED =
006600         (WS-HISTORICAL-SCORE * .40)
006610       + (WS-MSRP-SCORE       * .25)
006620       + (WS-SCARCITY-SCORE   * .20)
006630       + (WS-RATIO-SCORE      * .15).
006640 265-EXIT.
006650     EXIT.
006660*================================================================*
006670*    270-290 SERIES - RESALE ESTIMATE, PROFIT AND REASONING      *
006680*================================================================*
006690 270-RESALE-PROFIT.
006700     MOVE HIST-AVG-PRICE(HIST-IDX) TO EVAL-EST-RESALE.
006710     COMPUTE EVAL-PROFIT ROUNDED = EVAL-EST-RESALE - LISTING-PRICE.
006720     IF LISTING-PRICE NOT GREATER THAN ZERO
006730         MOVE ZERO TO EVAL-PROFIT-MARGIN-PCT
006740     ELSE
006750         COMPUTE EVAL-PROFIT-MARGIN-PCT ROUNDED =
006760             (EVAL-PROFIT / LISTING-PRICE) * 100
006770     END-IF.
006780 270-EXIT.
006790     EXIT.
006800 280-SET-UNDERVALUED.
006810     IF EVAL-SCORE NOT LESS THAN 60
006820        AND EVAL-PROFIT-MARGIN-PCT NOT LESS THAN 20
006830        AND EVAL-PROFIT GREATER THAN 50
006840         SET EVAL-IS-UNDERVALUED TO TRUE
006850     ELSE
006860         SET EVAL-NOT-UNDERVALUED TO TRUE
006870     END-IF.
006880 280-EXIT.
006890     EXIT.
006900 285-BUILD-REASONING.
006910     MOVE SPACES TO EVAL-REASONING.
006920     MOVE 1 TO WS-REASON-PTR.
006930     MOVE 'N' TO SW-DUPLICATE.
006940     IF WS-HISTORICAL-SCORE GREATER THAN 60
006950         PERFORM 295-APPEND-SEPARATOR THRU 295-EXIT
006960         STRING 'Price is significantly below historical average'
006970             DELIMITED BY SIZE
006980             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
006990         MOVE 'Y' TO SW-DUPLICATE
007000     END-IF.
007010     IF WS-MSRP-SCORE GREATER THAN 60
007020         PERFORM 295-APPEND-SEPARATOR THRU 295-EXIT
007030         STRING 'Deep discount from MSRP'
007040             DELIMITED BY SIZE
007050             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
007060         MOVE 'Y' TO SW-DUPLICATE
007070     END-IF.
007080     IF WS-SCARCITY-SCORE GREATER THAN 70
007090         PERFORM 295-APPEND-SEPARATOR THRU 295-EXIT
007100         STRING 'High demand or scarcity indicators'
007110             DELIMITED BY SIZE
007120             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
007130         MOVE 'Y' TO SW-DUPLICATE
007140     END-IF.
007150     IF EVAL-PROFIT-MARGIN-PCT NOT LESS THAN 30
007160         MOVE EVAL-PROFIT-MARGIN-PCT TO WS-MARGIN-ED
007170         PERFORM 295-APPEND-SEPARATOR THRU 295-EXIT
007180         STRING 'Excellent profit margin ('
007190                DELIMITED BY SIZE
007200                WS-MARGIN-ED  DELIMITED BY SIZE
007210                '%)'          DELIMITED BY SIZE
007220             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
007230         MOVE 'Y' TO SW-DUPLICATE
007240     END-IF.
007250     IF SW-DUPLICATE = 'N'
007260         STRING 'Price is close to market average'
007270             DELIMITED BY SIZE
007280             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
007290     END-IF.
007300 285-EXIT.
007310     EXIT.
007320 295-APPEND-SEPARATOR.
007330     IF SW-DUPLICATE = 'Y'
007340         STRING '; ' DELIMITED BY SIZE
007350             INTO EVAL-REASONING WITH POINTER WS-REASON-PTR
007360     END-IF.
007370 295-EXIT.
007380     EXIT.
007390 290-RELEASE-SORT-RECORD.
007400     MOVE EVAL-SCORE               TO SRTW-SORT-KEY.
007410     MOVE LISTING-ID                TO SRTW-LISTING-ID.
007420     MOVE LISTING-TITLE             TO SRTW-LISTING-TITLE.
007430     MOVE LISTING-PRICE             TO SRTW-LISTING-PRICE.
007440     MOVE LISTING-MARKETPLACE       TO SRTW-LISTING-MARKETPLACE.
007450     MOVE LISTING-CATEGORY          TO SRTW-LISTING-CATEGORY.
007460     MOVE LISTING-SCRAPE-TS         TO SRTW-LISTING-SCRAPE-TS.
007470     MOVE EVAL-UNDERVALUED-FLAG     TO SRTW-UNDERVALUED-FLAG.
007480     MOVE EVAL-SCORE                TO SRTW-SCORE.
007490     MOVE EVAL-EST-RESALE           TO SRTW-EST-RESALE.
007500     MOVE EVAL-PROFIT               TO SRTW-PROFIT.
007510     MOVE EVAL-PROFIT-MARGIN-PCT    TO SRTW-PROFIT-MARGIN-PCT.
007520     MOVE EVAL-REASONING            TO SRTW-REASONING.
007530     RELEASE SRTW-RECORD.
007540 290-EXIT.
007550     EXIT.
007560*================================================================*
007570*    400 SERIES - OUTPUT PROCEDURE: WALK SORTED FILE, DECIDE     *
007580*================================================================*
007590 400-PURCHASE-DECISIONS.
007600     PERFORM 405-RETURN-SORTED THRU 405-EXIT.
007610     PERFORM 410-DECIDE-ONE THRU 410-EXIT
007620         UNTIL SORT-EOF.
007630 400-EXIT.
007640     EXIT.
007650 405-RETURN-SORTED.
007660     RETURN SORT-WORK-FILE INTO SRTW-RECORD
007670         AT END
007680             SET SORT-EOF TO TRUE
007690     END-RETURN.
007700     IF NOT SORT-EOF
007710         ADD 1 TO WS-SORT-RANK
007720         IF WS-SORT-RANK NOT GREATER THAN 5
007730             PERFORM 407-CAPTURE-TOP5 THRU 407-EXIT
007740         END-IF
007750     END-IF.
007760 405-EXIT.
007770     EXIT.
007780 407-CAPTURE-TOP5.
007790     ADD 1 TO WS-TOP5-COUNT.
007800     SET TOP5-IDX TO WS-SORT-RANK.
007810     MOVE SRTW-LISTING-TITLE        TO TOP5-TITLE(TOP5-IDX).
007820     MOVE SRTW-SCORE                TO TOP5-SCORE(TOP5-IDX).
007830     MOVE SRTW-LISTING-PRICE        TO TOP5-PRICE(TOP5-IDX).
007840     MOVE SRTW-EST-RESALE           TO TOP5-EST-RESALE(TOP5-IDX).
007850     MOVE SRTW-PROFIT               TO TOP5-PROFIT(TOP5-IDX).
007860     MOVE SRTW-PROFIT-MARGIN-PCT    TO TOP5-PROFIT-MARGIN-PCT(TOP5-IDX).
007870     MOVE SRTW-LISTING-MARKETPLACE  TO TOP5-MARKETPLACE(TOP5-IDX).
007880     MOVE SRTW-REASONING            TO TOP5-REASONING(TOP5-IDX).
007890 407-EXIT.
007900     EXIT.
007910*    DUPLICATE-LISTING CHECK ADDED 18/02/2000                    T-1300
007920 410-DECIDE-ONE.
007930     PERFORM 440-CHECK-DUPLICATE THRU 440-EXIT.
007940     IF DUPLICATE-FOUND
007950         NEXT SENTENCE
007960     ELSE
007970         IF SRTW-UNDERVALUED-FLAG NOT = 'Y'
007980             NEXT SENTENCE
007990         ELSE
008000             IF SRTW-LISTING-PRICE GREATER THAN WS-BUDGET-REMAINING
008010                 PERFORM 450-PRINT-SKIP-WARNING THRU 450-EXIT
008020             ELSE
008030                 PERFORM 460-ADD-DECISION THRU 460-EXIT
008040             END-IF
008050         END-IF
008060     END-IF.
008070     PERFORM 405-RETURN-SORTED THRU 405-EXIT.
008080 410-EXIT.
008090     EXIT.
008100 440-CHECK-DUPLICATE.
008110     MOVE 'N' TO SW-DUPLICATE.
008120     IF WS-DECISION-COUNT GREATER THAN ZERO
008130         PERFORM 442-TEST-ONE-DEC THRU 442-EXIT
008140             VARYING DEC-IDX FROM 1 BY 1
008150             UNTIL DEC-IDX > WS-DECISION-COUNT OR DUPLICATE-FOUND
008160     END-IF.
008170 440-EXIT.
008180     EXIT.
008190 442-TEST-ONE-DEC.
008200     IF DEC-LISTING-ID(DEC-IDX) = SRTW-LISTING-ID
008210         SET DUPLICATE-FOUND TO TRUE
008220     END-IF.
008230 442-EXIT.
008240     EXIT.
008250 450-PRINT-SKIP-WARNING.
008260     ADD 1 TO WS-SKIP-COUNT.
008270     IF WS-SKIP-COUNT NOT GREATER THAN 200
008280         STRING 'BUDGET SHORT - SKIPPED '
008290                    DELIMITED BY SIZE
008300                SRTW-LISTING-TITLE(1:40)
008310                    DELIMITED BY SIZE
008320             INTO WS-SKIP-LINE(WS-SKIP-COUNT)
008330     END-IF.
008340 450-EXIT.
008350     EXIT.
008360 460-ADD-DECISION.
008370     IF WS-DECISION-COUNT NOT LESS THAN 500
008380         DISPLAY 'FLIPCYC: DECISION TABLE FULL - ENTRY DROPPED'
008390     ELSE
008400         ADD 1 TO WS-DECISION-COUNT
008410         SET DEC-IDX TO WS-DECISION-COUNT
008420         MOVE SRTW-LISTING-ID           TO DEC-LISTING-ID(DEC-IDX)
008430         MOVE SRTW-LISTING-TITLE        TO DEC-TITLE(DEC-IDX)
008440         MOVE SRTW-LISTING-PRICE        TO DEC-PRICE(DEC-IDX)
008450         MOVE SRTW-LISTING-MARKETPLACE  TO DEC-MARKETPLACE(DEC-IDX)
008460         MOVE SRTW-LISTING-CATEGORY     TO DEC-CATEGORY(DEC-IDX)
008470         MOVE SRTW-LISTING-SCRAPE-TS    TO DEC-SCRAPE-TS(DEC-IDX)
008480         MOVE SRTW-SCORE                TO DEC-SCORE(DEC-IDX)
008490         MOVE SRTW-EST-RESALE           TO DEC-EST-RESALE(DEC-IDX)
008500         MOVE SRTW-PROFIT               TO DEC-PROFIT(DEC-IDX)
008510         MOVE SRTW-PROFIT-MARGIN-PCT    TO
008520                     DEC-PROFIT-MARGIN-PCT(DEC-IDX)
008530         MOVE SRTW-REASONING            TO DEC-REASONING(DEC-IDX)
008540         SUBTRACT SRTW-LISTING-PRICE FROM WS-BUDGET-REMAINING
008550         MOVE WS-BUDGET-REMAINING       TO DEC-BUDGET-AFTER(DEC-IDX)
008560     END-IF.
008570 460-EXIT.
008580     EXIT.
008590*================================================================*
008600*    500 SERIES - EXECUTE PURCHASES: POST INVENTORY + TXN        *
008610*================================================================*
008620 500-EXECUTE-PURCHASES.
008630     IF WS-DECISION-COUNT GREATER THAN ZERO
008640         PERFORM 510-EXECUTE-ONE THRU 510-EXIT
008650             VARYING DEC-IDX FROM 1 BY 1
008660             UNTIL DEC-IDX > WS-DECISION-COUNT
008670     END-IF.
008680 500-EXIT.
008690     EXIT.
008700 510-EXECUTE-ONE.
008710     PERFORM 520-WRITE-INVENTORY THRU 520-EXIT.
008720     PERFORM 530-WRITE-TRANSACTION THRU 530-EXIT.
008730     ADD 1 TO WS-ITEMS-PURCHASED.
008740     ADD DEC-PRICE(DEC-IDX) TO WS-TOTAL-INVESTED.
008750 510-EXIT.
008760     EXIT.
008770 520-WRITE-INVENTORY.
008780     MOVE DEC-LISTING-ID(DEC-IDX)          TO INVN-LISTING-ID.
008790     MOVE DEC-TITLE(DEC-IDX)                TO INVN-TITLE.
008800     MOVE DEC-PRICE(DEC-IDX)                TO INVN-PRICE.
008810     MOVE DEC-MARKETPLACE(DEC-IDX)          TO INVN-MARKETPLACE.
008820     MOVE DEC-CATEGORY(DEC-IDX)             TO INVN-CATEGORY.
008830     MOVE DEC-SCRAPE-TS(DEC-IDX)            TO INVN-SCRAPE-TS.
008840     MOVE 'Y'                               TO INVN-UNDERVALUED-FLAG.
008850     MOVE DEC-SCORE(DEC-IDX)                TO INVN-SCORE.
008860     MOVE DEC-EST-RESALE(DEC-IDX)           TO INVN-EST-RESALE.
008870     MOVE DEC-PROFIT(DEC-IDX)               TO INVN-PROFIT.
008880     MOVE DEC-PROFIT-MARGIN-PCT(DEC-IDX)    TO INVN-PROFIT-MARGIN-PCT.
008890     MOVE DEC-REASONING(DEC-IDX)            TO INVN-REASONING.
008900     MOVE WS-RUN-TS                         TO INVN-PURCHASE-DATE.
008910     MOVE 'PURCHASED'                       TO INVN-STATUS.
008920     WRITE INVENTORY-REC-OUT FROM INVN-RECORD.
008930 520-EXIT.
008940     EXIT.
008950*    TXN-ID WIDENED TO CARRY TIMESTAMP SUFFIX 09/02/1997         T-1204
008960 530-WRITE-TRANSACTION.
008970     STRING 'buy_'              DELIMITED BY SIZE
008980            DEC-LISTING-ID(DEC-IDX) DELIMITED BY SPACE
008990            '_'                 DELIMITED BY SIZE
009000            WS-RUN-TS           DELIMITED BY SIZE
009010         INTO TRAN-TXN-ID.
009020     MOVE 'PURCHASE'                        TO TRAN-TXN-TYPE.
009030     MOVE DEC-LISTING-ID(DEC-IDX)            TO TRAN-ITEM-ID.
009040     MOVE DEC-PRICE(DEC-IDX)                 TO TRAN-AMOUNT.
009050     MOVE WS-RUN-TS                          TO TRAN-TXN-TS.
009060     WRITE TRANSACTION-REC-OUT FROM TRAN-RECORD.
009070 530-EXIT.
009080     EXIT.
009090*================================================================*
009100*    600 SERIES - RELIST EVERY ITEM BOUGHT AT ITS RESALE PRICE   *
009110*================================================================*
009120 600-RELIST-ITEMS.
009130     IF WS-DECISION-COUNT GREATER THAN ZERO
009140         PERFORM 610-RELIST-ONE THRU 610-EXIT
009150             VARYING DEC-IDX FROM 1 BY 1
009160             UNTIL DEC-IDX > WS-DECISION-COUNT
009170     END-IF.
009180 600-EXIT.
009190     EXIT.
009200 610-RELIST-ONE.
009210     IF DEC-EST-RESALE(DEC-IDX) GREATER THAN ZERO
009220         MOVE DEC-EST-RESALE(DEC-IDX) TO WS-RESALE-PRICE
009230     ELSE
009240         COMPUTE WS-RESALE-PRICE ROUNDED =
009250             DEC-PRICE(DEC-IDX) * 1.30
009260     END-IF.
009270     PERFORM 620-WRITE-RESALE THRU 620-EXIT.
009280     ADD 1 TO WS-ITEMS-LISTED.
009290     ADD WS-RESALE-PRICE TO WS-POTENTIAL-REVENUE.
009300 610-EXIT.
009310     EXIT.
009320 620-WRITE-RESALE.
009330     STRING 'resale_'                DELIMITED BY SIZE
009340            DEC-LISTING-ID(DEC-IDX)  DELIMITED BY SPACE
009350         INTO RSLE-LISTING-ID.
009360     MOVE DEC-TITLE(DEC-IDX)                 TO RSLE-TITLE.
009370     MOVE DEC-PRICE(DEC-IDX)                 TO RSLE-PRICE.
009380     MOVE DEC-MARKETPLACE(DEC-IDX)           TO RSLE-MARKETPLACE.
009390     MOVE DEC-CATEGORY(DEC-IDX)              TO RSLE-CATEGORY.
009400     MOVE DEC-SCRAPE-TS(DEC-IDX)             TO RSLE-SCRAPE-TS.
009410     MOVE 'Y'                                TO RSLE-UNDERVALUED-FLAG.
009420     MOVE DEC-SCORE(DEC-IDX)                 TO RSLE-SCORE.
009430     MOVE DEC-EST-RESALE(DEC-IDX)            TO RSLE-EST-RESALE.
009440     MOVE DEC-PROFIT(DEC-IDX)                TO RSLE-PROFIT.
009450     MOVE DEC-PROFIT-MARGIN-PCT(DEC-IDX)     TO RSLE-PROFIT-MARGIN-PCT.
009460     MOVE DEC-REASONING(DEC-IDX)             TO RSLE-REASONING.
009470     MOVE WS-RESALE-PRICE                    TO RSLE-RESALE-PRICE.
009480     MOVE WS-RUN-TS                          TO RSLE-LISTED-DATE.
009490     MOVE 'LISTED'                           TO RSLE-STATUS.
009500     WRITE RESALE-REC-OUT FROM RSLE-RECORD.
009510 620-EXIT.
009520     EXIT.
009530*================================================================*
009540*    700 SERIES - PRINT THE OPPORTUNITY REPORT                  *
009550*================================================================*
009560 700-PRINT-TOP5.
009570     MOVE 99 TO WS-NUM-LINES.
009580     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
009590     MOVE 'TOP 5 UNDERVALUED OPPORTUNITIES THIS CYCLE'
009600         TO RPT-SECT-TEXT-OU.
009610     WRITE REPORT-REC-OUT FROM RPT-SECTION-TITLE.
009620     ADD 1 TO WS-NUM-LINES.
009630     WRITE REPORT-REC-OUT FROM RPT-BLANK-LINE.
009640     ADD 1 TO WS-NUM-LINES.
009650     IF WS-TOP5-COUNT GREATER THAN ZERO
009660         WRITE REPORT-REC-OUT FROM RPT-TOP5-HDR1
009670         ADD 1 TO WS-NUM-LINES
009680         PERFORM 705-PRINT-ONE-TOP5 THRU 705-EXIT
009690             VARYING TOP5-IDX FROM 1 BY 1
009700             UNTIL TOP5-IDX > WS-TOP5-COUNT
009710     END-IF.
009720 700-EXIT.
009730     EXIT.
009740 705-PRINT-ONE-TOP5.
009750     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
009760     MOVE TOP5-IDX                     TO RPT-TOP5-RANK-OU.
009770     MOVE TOP5-TITLE(TOP5-IDX)         TO RPT-TOP5-TITLE-OU.
009780     MOVE TOP5-SCORE(TOP5-IDX)         TO RPT-TOP5-SCORE-OU.
009790     MOVE TOP5-PRICE(TOP5-IDX)         TO RPT-TOP5-PRICE-OU.
009800     MOVE TOP5-EST-RESALE(TOP5-IDX)    TO RPT-TOP5-RESALE-OU.
009810     MOVE TOP5-PROFIT(TOP5-IDX)        TO RPT-TOP5-PROFIT-OU.
009812*    MARGIN% AND MARKETPLACE PRINTED - PREVIOUSLY DROPPED   T-1420
009814     MOVE TOP5-PROFIT-MARGIN-PCT(TOP5-IDX)
009816                                       TO RPT-TOP5-MARGIN-OU.
009818     MOVE TOP5-MARKETPLACE(TOP5-IDX)   TO RPT-TOP5-MKT-OU.
009820     WRITE REPORT-REC-OUT FROM RPT-TOP5-DETAIL.
009830     ADD 1 TO WS-NUM-LINES.
009840     MOVE TOP5-REASONING(TOP5-IDX)     TO RPT-TOP5-REASON-OU.
009850     WRITE REPORT-REC-OUT FROM RPT-TOP5-REASON.
009860     ADD 1 TO WS-NUM-LINES.
009870 705-EXIT.
009880     EXIT.
009890 710-PRINT-DECISIONS.
009900     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
009910     WRITE REPORT-REC-OUT FROM RPT-BLANK-LINE.
009920     ADD 1 TO WS-NUM-LINES.
009930     MOVE 'PURCHASE DECISIONS THIS CYCLE' TO RPT-SECT-TEXT-OU.
009940     WRITE REPORT-REC-OUT FROM RPT-SECTION-TITLE.
009950     ADD 1 TO WS-NUM-LINES.
009960     IF WS-DECISION-COUNT GREATER THAN ZERO
009970         WRITE REPORT-REC-OUT FROM RPT-DEC-HDR1
009980         ADD 1 TO WS-NUM-LINES
009990         PERFORM 712-PRINT-ONE-DECISION THRU 712-EXIT
010000             VARYING DEC-IDX FROM 1 BY 1
010010             UNTIL DEC-IDX > WS-DECISION-COUNT
010020     ELSE
010030         MOVE 'NO LISTINGS CLEARED FOR PURCHASE THIS CYCLE'
010040             TO RPT-SECT-TEXT-OU
010050         WRITE REPORT-REC-OUT FROM RPT-SECTION-TITLE
010060         ADD 1 TO WS-NUM-LINES
010070     END-IF.
010080     IF WS-SKIP-COUNT GREATER THAN ZERO
010090         PERFORM 714-PRINT-ONE-SKIP THRU 714-EXIT
010100             VARYING WS-KW-IDX FROM 1 BY 1
010110             UNTIL WS-KW-IDX > WS-SKIP-COUNT
010120                OR WS-KW-IDX > 200
010130     END-IF.
010140     MOVE WS-DECISION-COUNT       TO RPT-DEC-COUNT-OU.
010150     MOVE WS-TOTAL-INVESTED       TO RPT-DEC-INVEST-OU.
010160     WRITE REPORT-REC-OUT FROM RPT-DEC-TOTALS.
010170     ADD 1 TO WS-NUM-LINES.
010180 710-EXIT.
010190     EXIT.
010200 712-PRINT-ONE-DECISION.
010210     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
010220     MOVE DEC-LISTING-ID(DEC-IDX)         TO RPT-DEC-ID-OU.
010230     MOVE DEC-TITLE(DEC-IDX)              TO RPT-DEC-TITLE-OU.
010240     MOVE DEC-PRICE(DEC-IDX)              TO RPT-DEC-PRICE-OU.
010242*    EXPECTED-PROFIT DOLLAR AMOUNT NOW PRINTED, NOT JUST THE
010244*    MARGIN PERCENT - REVIEW FINDING                        T-1420
010246     MOVE DEC-PROFIT(DEC-IDX)             TO RPT-DEC-PROFIT-OU.
010250     MOVE DEC-PROFIT-MARGIN-PCT(DEC-IDX)  TO RPT-DEC-MARGIN-OU.
010260     MOVE DEC-BUDGET-AFTER(DEC-IDX)       TO RPT-DEC-BUDGET-OU.
010270     WRITE REPORT-REC-OUT FROM RPT-DEC-DETAIL.
010280     ADD 1 TO WS-NUM-LINES.
010290 712-EXIT.
010300     EXIT.
010310*    SKIP-BUDGET WARNING LINES ADDED 22/04/1996                  T-1177
010320 714-PRINT-ONE-SKIP.
010330     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
010340     MOVE WS-SKIP-LINE(WS-KW-IDX) TO RPT-SKIP-TEXT-OU.
010350     WRITE REPORT-REC-OUT FROM RPT-SKIP-DETAIL.
010360     ADD 1 TO WS-NUM-LINES.
010370 714-EXIT.
010380     EXIT.
010390 720-PRINT-RELIST.
010400     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
010410     WRITE REPORT-REC-OUT FROM RPT-BLANK-LINE.
010420     ADD 1 TO WS-NUM-LINES.
010430     MOVE 'ITEMS RELISTED FOR RESALE THIS CYCLE'
010440         TO RPT-SECT-TEXT-OU.
010450     WRITE REPORT-REC-OUT FROM RPT-SECTION-TITLE.
010460     ADD 1 TO WS-NUM-LINES.
010470     IF WS-DECISION-COUNT GREATER THAN ZERO
010480         WRITE REPORT-REC-OUT FROM RPT-RLS-HDR1
010490         ADD 1 TO WS-NUM-LINES
010500         PERFORM 722-PRINT-ONE-RELIST THRU 722-EXIT
010510             VARYING DEC-IDX FROM 1 BY 1
010520             UNTIL DEC-IDX > WS-DECISION-COUNT
010530     END-IF.
010540 720-EXIT.
010550     EXIT.
010560 722-PRINT-ONE-RELIST.
010570     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
010580     IF DEC-EST-RESALE(DEC-IDX) GREATER THAN ZERO
010590         MOVE DEC-EST-RESALE(DEC-IDX) TO WS-RESALE-PRICE
010600     ELSE
010610         COMPUTE WS-RESALE-PRICE ROUNDED = DEC-PRICE(DEC-IDX) * 1.30
010620     END-IF.
010630     MOVE DEC-TITLE(DEC-IDX)         TO RPT-RLS-TITLE-OU.
010640     MOVE DEC-PRICE(DEC-IDX)         TO RPT-RLS-BUY-OU.
010650     MOVE WS-RESALE-PRICE            TO RPT-RLS-RESALE-OU.
010660     IF DEC-PRICE(DEC-IDX) GREATER THAN ZERO
010670         COMPUTE WS-MARKUP-PCT ROUNDED =
010680             ((WS-RESALE-PRICE - DEC-PRICE(DEC-IDX))
010690                / DEC-PRICE(DEC-IDX)) * 100
010700     ELSE
010710         MOVE ZERO TO WS-MARKUP-PCT
010720     END-IF.
010730     MOVE WS-MARKUP-PCT              TO RPT-RLS-MARKUP-OU.
010740     WRITE REPORT-REC-OUT FROM RPT-RLS-DETAIL.
010750     ADD 1 TO WS-NUM-LINES.
010760 722-EXIT.
010770     EXIT.
010780 730-PRINT-STATISTICS.
010790     PERFORM 790-CHECK-PAGE-BREAK THRU 790-EXIT.
010800     WRITE REPORT-REC-OUT FROM RPT-BLANK-LINE.
010810     ADD 1 TO WS-NUM-LINES.
010820     MOVE 'CYCLE STATISTICS' TO RPT-SECT-TEXT-OU.
010830     WRITE REPORT-REC-OUT FROM RPT-SECTION-TITLE.
010840     ADD 1 TO WS-NUM-LINES.
010850     COMPUTE WS-EXPECTED-PROFIT =
010860         WS-POTENTIAL-REVENUE - WS-TOTAL-INVESTED.
010870     IF WS-TOTAL-INVESTED GREATER THAN ZERO
010880         COMPUTE WS-EXPECTED-ROI ROUNDED =
010890             (WS-EXPECTED-PROFIT / WS-TOTAL-INVESTED) * 100
010900     ELSE
010910         MOVE ZERO TO WS-EXPECTED-ROI
010920     END-IF.
010930     MOVE SPACES TO RPT-STAT-LINE.
010940     MOVE 'LISTINGS SCANNED' TO RPT-STAT-LABEL-OU.
010950     MOVE WS-LISTINGS-SCANNED TO RPT-STAT-VALUE-OU.
010960     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
010970     ADD 1 TO WS-NUM-LINES.
010980     MOVE SPACES TO RPT-STAT-LINE.
010990     MOVE 'ITEMS PURCHASED' TO RPT-STAT-LABEL-OU.
011000     MOVE WS-ITEMS-PURCHASED TO RPT-STAT-VALUE-OU.
011010     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011020     ADD 1 TO WS-NUM-LINES.
011030     MOVE SPACES TO RPT-STAT-LINE.
011040     MOVE 'ITEMS RELISTED' TO RPT-STAT-LABEL-OU.
011050     MOVE WS-ITEMS-LISTED TO RPT-STAT-VALUE-OU.
011060     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011070     ADD 1 TO WS-NUM-LINES.
011080     MOVE SPACES TO RPT-STAT-LINE.
011090     MOVE 'TOTAL INVESTED' TO RPT-STAT-LABEL-OU.
011100     MOVE WS-TOTAL-INVESTED TO RPT-STAT-VALUE-OU.
011110     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011120     ADD 1 TO WS-NUM-LINES.
011130     MOVE SPACES TO RPT-STAT-LINE.
011140     MOVE 'POTENTIAL RESALE REVENUE' TO RPT-STAT-LABEL-OU.
011150     MOVE WS-POTENTIAL-REVENUE TO RPT-STAT-VALUE-OU.
011160     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011170     ADD 1 TO WS-NUM-LINES.
011180     MOVE SPACES TO RPT-STAT-LINE.
011190     MOVE 'EXPECTED PROFIT' TO RPT-STAT-LABEL-OU.
011200     MOVE WS-EXPECTED-PROFIT TO RPT-STAT-VALUE-OU.
011210     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011220     ADD 1 TO WS-NUM-LINES.
011230     MOVE SPACES TO RPT-STAT-LINE.
011240     MOVE 'EXPECTED ROI PERCENT' TO RPT-STAT-LABEL-OU.
011250     MOVE WS-EXPECTED-ROI TO RPT-STAT-PCT-OU.
011260     WRITE REPORT-REC-OUT FROM RPT-STAT-LINE.
011270     ADD 1 TO WS-NUM-LINES.
011280 730-EXIT.
011290     EXIT.
011300 790-CHECK-PAGE-BREAK.
011310     IF WS-NUM-LINES GREATER THAN 55
011320         PERFORM 795-WRITE-PAGE-TITLES THRU 795-EXIT
011330     END-IF.
011340 790-EXIT.
011350     EXIT.
011360 795-WRITE-PAGE-TITLES.
011370     ADD 1 TO WS-PAGE-NO.
011380     MOVE WS-RUN-TS TO RPT-HDR-TS-OU.
011390     MOVE WS-PAGE-NO TO RPT-HDR-PAGE-OU.
011400     WRITE REPORT-REC-OUT FROM RPT-HDR-BANNER
011405         AFTER ADVANCING TOP-OF-PAGE.
011410     WRITE REPORT-REC-OUT FROM RPT-BLANK-LINE.
011420     MOVE 2 TO WS-NUM-LINES.
011430 795-EXIT.
011440     EXIT.
011450*================================================================*
011460*    900-950 - NORMAL AND ABNORMAL TERMINATION                  *
011470*================================================================*
011480 900-TERMINATE.
011490     CLOSE LISTINGS-IN
011500           INVENTORY-OUT
011510           TRANSACTIONS-OUT
011520           RESALE-OUT
011530           REPORT-OUT.
011540     DISPLAY 'FLIPCYC: LISTINGS SCANNED   = ' WS-LISTINGS-SCANNED.
011550     DISPLAY 'FLIPCYC: ITEMS PURCHASED    = ' WS-ITEMS-PURCHASED.
011560     DISPLAY 'FLIPCYC: ITEMS RELISTED     = ' WS-ITEMS-LISTED.
011570 900-EXIT.
011580     EXIT.
011590 950-ERROR.
011600     DISPLAY 'FLIPCYC: ABNORMAL TERMINATION ON FILE OPEN'.
011610     MOVE 16 TO RETURN-CODE.
011620     GOBACK.
****** **************************** Bottom of Data ***************************
