****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        HISTORICAL PRODUCT PRICE TABLE                          *
000030      *================================================================*
000040      *   FLIP-CYCLE STATIC REFERENCE DATA - 12 PRODUCT KEYWORDS        *
000050      *   LOADED AS VALUE-CLAUSE ROWS, REDEFINED INTO AN OCCURS TABLE   *
000060      *   THE SAME WAY THE OLD TWO-DIM WORKSHOP TABLE WAS BUILT         *
000070      *------------------------------------------------------------------
000080      *   MAINT LOG                                                     *
000090      *   02/10/1995  RCH  ORIGINAL 12-KEYWORD PRICE TABLE       T-1141  *
000100      *   19/05/2001  LMV  RE-PRICED IPHONE/IPAD ROWS PER MKTG   T-1402  *
000110      *================================================================*
000120       01  HIST-TABLE-VALUES.
000130           05  HIST-ROW-01   PIC X(40) VALUE
000140               'iphone      0065000004000001200000099900'.
000150           05  HIST-ROW-02   PIC X(40) VALUE
000160               'macbook     0090000006000001500000129900'.
000170           05  HIST-ROW-03   PIC X(40) VALUE
000180               'ps5         0045000003500000600000049900'.
000190           05  HIST-ROW-04   PIC X(40) VALUE
000200               'xbox        0040000003000000550000049900'.
000210           05  HIST-ROW-05   PIC X(40) VALUE
000220               'ipad        0055000003000000900000079900'.
000230           05  HIST-ROW-06   PIC X(40) VALUE
000240               'laptop      0070000004000001200000099900'.
000250           05  HIST-ROW-07   PIC X(40) VALUE
000260               'tv          0040000002000000800000059900'.
000270           05  HIST-ROW-08   PIC X(40) VALUE
000280               'camera      0050000003000000900000079900'.
000290           05  HIST-ROW-09   PIC X(40) VALUE
000300               'switch      0027500002000000350000029900'.
000310           05  HIST-ROW-10   PIC X(40) VALUE
000320               'airpods     0015000001000000200000017900'.
000330           05  HIST-ROW-11   PIC X(40) VALUE
000340               'watch       0035000002500000500000042900'.
000350           05  HIST-ROW-12   PIC X(40) VALUE
000360               'headphones  0022500001500000350000029900'.
000365           05  FILLER        PIC X(01) VALUE SPACE.
000370      *
000380       01  HIST-TABLE REDEFINES HIST-TABLE-VALUES.
000390           05  HIST-ITEM OCCURS 12 TIMES INDEXED BY HIST-IDX.
000400               10  HIST-PRODUCT-KEY            PIC X(12).
000410               10  HIST-AVG-PRICE               PIC 9(5)V99.
000420               10  HIST-MIN-PRICE               PIC 9(5)V99.
000430               10  HIST-MAX-PRICE               PIC 9(5)V99.
000440               10  HIST-MSRP                    PIC 9(5)V99.
000445           05  FILLER        PIC X(01).
****** **************************** Bottom of Data ***************************
