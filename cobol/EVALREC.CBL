****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF EVALUATED LISTING                             *
000030      *================================================================*
000040      *   FLIP-CYCLE SCORING RESULT - ONE ENTRY PER LISTING SCORED      *
000050      *   AGAINST THE HISTORICAL PRICE TABLE (SEE HISTTAB)              *
000060      *   CARRIED BEHIND THE LISTING FIELDS ON THE SORT WORK RECORD     *
000070      *   AND ON EVERY DOWNSTREAM OUTPUT RECORD                         *
000080      *------------------------------------------------------------------
000090      *   MAINT LOG                                                     *
000100      *   30/09/1995  RCH  ORIGINAL SCORE/RESALE/PROFIT FIELDS   T-1140  *
000110      *   08/11/1997  RCH  ADDED PROFIT-MARGIN-PCT FOR RPT       T-1177  *
000120      *   22/06/2001  LMV  REASONING WIDENED TO X(120)           T-1391  *
000130      *================================================================*
000140       01  EVAL-RESULT-WS.
000150      *
000160      *    'Y' WHEN THE LISTING CLEARS ALL THREE UNDERVALUE TESTS
000170           05  EVAL-UNDERVALUED-FLAG           PIC X.
000180               88  EVAL-IS-UNDERVALUED             VALUE 'Y'.
000190               88  EVAL-NOT-UNDERVALUED            VALUE 'N'.
000200      *
000210      *    WEIGHTED TOTAL SCORE, 0 THRU 100, TWO DECIMALS
000220           05  EVAL-SCORE                      PIC 9(3)V99.
000230      *
000240      *    ESTIMATED RESALE PRICE - THE MATCHED KEYWORD'S AVG-PRICE
000250           05  EVAL-EST-RESALE                 PIC 9(7)V99.
000260      *
000270      *    EST-RESALE LESS THE ASKING PRICE - MAY GO NEGATIVE
000280           05  EVAL-PROFIT                      PIC S9(7)V99.
000290      *
000300      *    PROFIT AS A PERCENT OF ASKING PRICE - MAY GO NEGATIVE
000310           05  EVAL-PROFIT-MARGIN-PCT           PIC S9(5)V99.
000320      *
000330      *    "; "-JOINED REASON PHRASES FOR THE REPORT DETAIL LINE
000340           05  EVAL-REASONING                   PIC X(120).
000350      *
000360           05  FILLER                           PIC X(04).
****** **************************** Bottom of Data ***************************
