****** ***************************** Top of Data *****************************
000010      *================================================================*
000020      *        RECORD OF LISTING FILE                                  *
000030      *================================================================*
000040      *   FLIP-CYCLE MARKETPLACE LISTING WORKING RECORD                 *
000050      *   ONE ENTRY PER LISTING GATHERED FROM A SOURCE MARKETPLACE      *
000060      *------------------------------------------------------------------
000070      *   MAINT LOG                                                     *
000080      *   30/09/1995  RCH  ORIGINAL LAYOUT FOR FLIP-CYCLE BATCH  T-1140  *
000090      *   14/03/1999  RCH  Y2K - SCRAPE-TS CARRIES 4-DIGIT YEAR  T-1288  *
000100      *   11/07/2002  LMV  ADDED PRICE-X REDEFINES FOR EDIT PASS T-1391  *
000110      *================================================================*
000120       01  LISTING-RECORD-WS.
000130      *
000140      *    UNIQUE IDENTIFIER OF THE LISTING AS SUPPLIED BY THE SOURCE
000150           05  LISTING-ID                     PIC X(20).
000160      *
000170      *    FREE-TEXT ITEM TITLE - ARRIVES LOWER-CASED FOR MATCHING
000180           05  LISTING-TITLE                   PIC X(50).
000190      *
000200      *    ASKING PRICE IN DOLLARS AND CENTS
000210           05  LISTING-PRICE                   PIC 9(7)V99.
000220           05  LISTING-PRICE-X REDEFINES LISTING-PRICE
000230                                            PIC X(09).
000240      *
000250      *    SOURCE MARKETPLACE THE LISTING WAS GATHERED FROM
000260           05  LISTING-MARKETPLACE             PIC X(12).
000270      *
000280      *    ITEM CATEGORY AS CLASSIFIED BY THE SOURCE
000290           05  LISTING-CATEGORY                PIC X(12).
000300      *
000310      *    TIMESTAMP THE LISTING WAS CAPTURED, YYYY-MM-DDTHH:MM:SS
000320           05  LISTING-SCRAPE-TS                PIC X(19).
000330      *
000340           05  FILLER                          PIC X(02).
****** **************************** Bottom of Data ***************************
